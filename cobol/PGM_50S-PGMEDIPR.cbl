000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMEDIPR.
000120 AUTHOR. R. GHEZZI.
000130 INSTALLATION. DIRECCION DE SISTEMAS - AREA SALUD.
000140 DATE-WRITTEN. 08/02/1994.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000170****************************************************************
000180*    PGMEDIPR                                                  *
000190*    ========                                                  *
000200*    PROCESO BATCH DE TAMIZAJE EDI (EVALUACION DEL             *
000210*    DESARROLLO INFANTIL).  POR CADA EVALUACION:                *
000220*    - CALCULA EDAD Y GRUPO ETARIO (CALL A PGMEDIFB).           *
000230*    - PUNTUA LAS 5 AREAS DE DESARROLLO Y LOS 4 DOMINIOS        *
000240*      CLINICOS (NEURO/ALARM/ALERT/BIO).                        *
000250*    - REPESCA AREAS AMARILLAS SIN RESPUESTAS DEL GRUPO         *
000260*      VIGENTE USANDO LAS RESPUESTAS DEL GRUPO ANTERIOR.        *
000270*    - EMITE EL DIAGNOSTICO FINAL (NORMAL/DELAY/RISK).          *
000280*    - GRABA REGISTROS DE AREA, DOMINIO Y RESUMEN, Y EL         *
000290*      LISTADO DE CONTROL CON LOS TOTALES DE LA CORRIDA.        *
000300****************************************************************
000310*    HISTORIA DE CAMBIOS
000320*    ===================
000330*    08/02/1994 RAG PR00891 ALTA DEL PROGRAMA ORIGINAL.
000340*    03/06/1994 RAG PR00905 EL ARCHIVO DE RESPUESTAS SE
000350*               PROCESABA COMPLETO EN MEMORIA - SE CAMBIA A
000360*               LECTURA POR ADELANTADO (LOOK-AHEAD) CONTRA
000370*               EL ENCABEZADO VIGENTE PARA SOPORTAR VOLUMEN.
000380*    22/05/1996 MCV PR01188 ALTA DEL REPESCAJE POR GRUPO
000390*               ANTERIOR (2500-AJUSTE-GRUPO-ANT-I).
000400*    19/09/1996 MCV PR01204 CORTE DEL PROCESO SI SE DETECTA
000410*               UNA RESPUESTA FUERA DE SECUENCIA O SIN
000420*               ENCABEZADO (PEDIDO DE CONTROL DE CALIDAD).
000430*    14/02/1997 RAG PR01340 EL PUNTAJE POR AREA SE REESCRIBE
000440*               COMO TABLA (WS-TB-AREA) EN LUGAR DE CINCO
000450*               PARRAFOS REPETIDOS, POR MANTENIBILIDAD.
000460*    03/02/2001 MCV PR02233 SOPORTE DE GRUPOS DE EDAD 13 A 15
000470*               (3 ITEMS POR AREA) PARA EL DIAGNOSTICO FINAL.
000480*    17/10/2003 RAG PR02540 EL TITULO DEL LISTADO DE CONTROL
000490*               PASA A EMITIRSE CON AFTER PAGE (COMO EN
000500*               PROGM44S) EN LUGAR DE CONTAR LINEAS A MANO.
000510*    11/05/2007 MCV PR03102 SE AGREGA EL TOTAL DE EVALUACIONES
000520*               CON REPESCAJE APLICADO AL PIE DEL LISTADO.
000530****************************************************************
000540 
000550*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000560 ENVIRONMENT DIVISION.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630 
000640     SELECT ENCABEZ  ASSIGN DDENCAB
000650            FILE STATUS IS FS-ENCABEZ.
000660 
000670     SELECT RESPUEST ASSIGN DDRESPU
000680            FILE STATUS IS FS-RESPUEST.
000690 
000700     SELECT SALAREA  ASSIGN DDAREAS
000710            FILE STATUS IS FS-SALAREA.
000720 
000730     SELECT SALDOMIN ASSIGN DDDOMIN
000740            FILE STATUS IS FS-SALDOMIN.
000750 
000760     SELECT SALRESU  ASSIGN DDRESUM
000770            FILE STATUS IS FS-SALRESU.
000780 
000790     SELECT LISTADO  ASSIGN DDLISTA
000800            FILE STATUS IS FS-LISTADO.
000810 
000820*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000830 DATA DIVISION.
000840 FILE SECTION.
000850 
000860 FD  ENCABEZ
000870     BLOCK CONTAINS 0 RECORDS
000880     RECORDING MODE IS F.
000890 01  REG-ENCAB      PIC X(65).
000900 
000910 FD  RESPUEST
000920     BLOCK CONTAINS 0 RECORDS
000930     RECORDING MODE IS F.
000940 01  REG-RESPU      PIC X(25).
000950 
000960 FD  SALAREA
000970     BLOCK CONTAINS 0 RECORDS
000980     RECORDING MODE IS F.
000990 01  REG-SAL-AREA   PIC X(13).
001000 
001010 FD  SALDOMIN
001020     BLOCK CONTAINS 0 RECORDS
001030     RECORDING MODE IS F.
001040 01  REG-SAL-DOMIN  PIC X(16).
001050 
001060 FD  SALRESU
001070     BLOCK CONTAINS 0 RECORDS
001080     RECORDING MODE IS F.
001090 01  REG-SAL-RESU   PIC X(27).
001100 
001110 FD  LISTADO
001120     BLOCK CONTAINS 0 RECORDS
001130     RECORDING MODE IS F.
001140 01  REG-LISTADO    PIC X(80).
001150 
001160 
001170 WORKING-STORAGE SECTION.
001180*========================*
001190 
001200 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001210 
001220*----------- ESTADO DE ARCHIVOS --------------------------------
001230 77  FS-ENCABEZ            PIC XX  VALUE SPACES.
001240     88  FS-ENCAB-FIN              VALUE '10'.
001250 77  FS-RESPUEST           PIC XX  VALUE SPACES.
001260     88  FS-RESPU-FIN              VALUE '10'.
001270 77  FS-SALAREA            PIC XX  VALUE SPACES.
001280 77  FS-SALDOMIN           PIC XX  VALUE SPACES.
001290 77  FS-SALRESU            PIC XX  VALUE SPACES.
001300 77  FS-LISTADO            PIC XX  VALUE SPACES.
001310 
001320*----------- COPIAS DE TRABAJO DE LOS LAYOUTS -------------------
001330*    COPY CP-ENCAB.
001340     COPY CP-ENCAB.
001350 
001360*    COPY CP-RESPU.
001370*    WS-REG-RESPU SE USA TAMBIEN COMO BUFFER DE LECTURA
001380*    ADELANTADA (LOOK-AHEAD) CONTRA EL ENCABEZADO VIGENTE.
001390     COPY CP-RESPU.
001400 
001410*    COPY CP-ARES.
001420     COPY CP-ARES.
001430 
001440*    COPY CP-DRES.
001450     COPY CP-DRES.
001460 
001470*    COPY CP-RESU.
001480     COPY CP-RESU.
001490 
001500*----------- TABLA DE RESPUESTAS DE LA EVALUACION VIGENTE ------
001510 01  WS-TB-RESPU-DATOS.
001520     03  WS-TB-RESPU OCCURS 60 TIMES
001530                     INDEXED BY WS-IX-RSP.
001540         05  TBR-DOMINIO     PIC X(05).
001550         05  TBR-AREA        PIC X(02).
001560         05  TBR-COMBO REDEFINES TBR-AREA.
001570             07  FILLER      PIC X(02).
001580         05  TBR-PREV        PIC X(01).
001590         05  TBR-VALOR       PIC X(01).
001600         05  FILLER          PIC X(02).
001610 77  WS-CANT-RESP           PIC 9(02) COMP VALUE ZEROS.
001620 77  WS-MAX-RESP            PIC 9(02) COMP VALUE 60.
001630 
001640*----------- TABLA DE AREAS DE DESARROLLO -----------------------
001650 01  WS-TB-AREA-COD-DAT.
001660     03  FILLER   PIC X(02) VALUE 'MG'.
001670     03  FILLER   PIC X(02) VALUE 'MF'.
001680     03  FILLER   PIC X(02) VALUE 'LE'.
001690     03  FILLER   PIC X(02) VALUE 'SO'.
001700     03  FILLER   PIC X(02) VALUE 'CO'.
001710 01  WS-TB-AREA-COD REDEFINES WS-TB-AREA-COD-DAT.
001720     03  WS-AREA-COD-INI PIC X(02) OCCURS 5 TIMES.
001730 
001740 01  WS-TB-AREA-DATOS.
001750     03  WS-TB-AREA OCCURS 5 TIMES
001760                    INDEXED BY WS-IX-ARE.
001770         05  TBA-COD         PIC X(02).
001780         05  TBA-SI          PIC 9(02) COMP.
001790         05  TBA-TOT         PIC 9(02) COMP.
001800         05  TBA-EST         PIC X(01).
001810         05  FILLER          PIC X(02).
001820 
001830*----------- CONTADORES DE DOMINIOS CLINICOS --------------------
001840 77  WS-NEURO-CANT          PIC 9(02) COMP VALUE ZEROS.
001850 77  WS-NEURO-EST           PIC X(01)      VALUE SPACES.
001860 77  WS-ALARM-CANT          PIC 9(02) COMP VALUE ZEROS.
001870 77  WS-ALARM-EST           PIC X(01)      VALUE SPACES.
001880 77  WS-ALERT-CANT          PIC 9(02) COMP VALUE ZEROS.
001890 77  WS-ALERT-EST           PIC X(01)      VALUE SPACES.
001900 77  WS-BIO-CANT            PIC 9(02) COMP VALUE ZEROS.
001910 77  WS-BIO-EST             PIC X(01)      VALUE SPACES.
001920 
001930*----------- EDAD Y GRUPO ETARIO ---------------------------------
001940 77  WS-EDAD-MESES          PIC 9(03)      VALUE ZEROS.
001950 77  WS-GRUPO-EDAD          PIC 9(02)      VALUE ZEROS.
001960 77  WS-IND-EDAD-CORR       PIC X(01)      VALUE 'N'.
001970 77  WS-TIENE-GRUPO-ANT     PIC X(01)      VALUE 'N'.
001980     88  WS-SI-GRUPO-ANT                   VALUE 'Y'.
001990 
002000*----------- REPESCAJE Y DIAGNOSTICO FINAL -----------------------
002010 77  WS-CANT-AREAS-ROJO     PIC 9(01) COMP VALUE ZEROS.
002020 77  WS-CANT-AREAS-AMAR     PIC 9(01) COMP VALUE ZEROS.
002030 77  WS-IND-APLICO-ANT      PIC X(01)      VALUE 'N'.
002040 77  WS-RES-GRUPO-ANT       PIC X(01)      VALUE SPACES.
002050 77  WS-DIAGNOSTICO         PIC X(06)      VALUE SPACES.
002060 77  WS-ESTADO-FINAL        PIC X(01)      VALUE SPACES.
002070 77  WS-PREV-TOTAL          PIC 9(02) COMP VALUE ZEROS.
002080 77  WS-PREV-SI             PIC 9(02) COMP VALUE ZEROS.
002090 77  WS-ABORTAR-PROCESO     PIC X(01)      VALUE 'N'.
002100     88  WS-SI-ABORTAR-PROCESO             VALUE 'Y'.
002110 
002120*----------- AREA DE COMUNICACION CON PGMEDIFB -------------------
002130 77  WS-PGM-EDIFB           PIC X(08)      VALUE 'PGMEDIFB'.
002140 01  WS-LK-COMUNICACION.
002150     03  WS-LK-FEC-NAC      PIC 9(08).
002160     03  WS-LK-FEC-EVAL     PIC 9(08).
002170     03  WS-LK-IND-PREMATU  PIC X(01).
002180     03  WS-LK-SEM-GESTA    PIC 9(02).
002190     03  WS-LK-EDAD-MESES   PIC 9(03).
002200     03  WS-LK-GRUPO-EDAD   PIC 9(02).
002210     03  WS-LK-IND-EDAD-CORR PIC X(01).
002220     03  FILLER             PIC X(05).
002230 
002240*----------- ACUMULADORES DE LA CORRIDA --------------------------
002250 77  WS-CANT-LEIDAS         PIC 9(05) COMP VALUE ZEROS.
002260 77  WS-CANT-VERDE          PIC 9(05) COMP VALUE ZEROS.
002270 77  WS-CANT-AMARI          PIC 9(05) COMP VALUE ZEROS.
002280 77  WS-CANT-ROJO           PIC 9(05) COMP VALUE ZEROS.
002290 77  WS-CANT-APLICO-ANT     PIC 9(05) COMP VALUE ZEROS.
002300 
002310*----------- FECHA DEL SISTEMA PARA EL TITULO DEL LISTADO -------
002320 77  WS-FECHA-SISTEMA       PIC 9(06)      VALUE ZEROS.
002330 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
002340     03  WS-SIS-AA          PIC 9(02).
002350     03  WS-SIS-MM          PIC 9(02).
002360     03  WS-SIS-DD          PIC 9(02).
002370 
002380*----------- LISTADO DE CONTROL - LINEAS DE IMPRESION -----------
002390 01  IMP-TITULO.
002400     03  FILLER             PIC X(07)  VALUE 'FECHA: '.
002410     03  IMP-TIT-DD         PIC Z9.
002420     03  FILLER             PIC X(01)  VALUE '-'.
002430     03  IMP-TIT-MM         PIC Z9.
002440     03  FILLER             PIC X(01)  VALUE '-'.
002450     03  FILLER             PIC 9(02)  VALUE 20.
002460     03  IMP-TIT-AA         PIC 9(02).
002470     03  FILLER             PIC X(05)  VALUE SPACES.
002480     03  FILLER             PIC X(08)  VALUE 'PGMEDIPR'.
002490     03  FILLER             PIC X(02)  VALUE SPACES.
002500     03  FILLER             PIC X(30)
002510         VALUE 'TAMIZAJE EDI - LISTADO CONTROL'.
002520     03  FILLER             PIC X(18)  VALUE SPACES.
002530 
002540 01  IMP-CABECERA.
002560     03  FILLER             PIC X(06)  VALUE 'EVALID'.
002570     03  FILLER             PIC X(03)  VALUE SPACES.
002580     03  FILLER             PIC X(02)  VALUE 'GR'.
002590     03  FILLER             PIC X(03)  VALUE SPACES.
002600     03  FILLER             PIC X(06)  VALUE 'DIAGNO'.
002610     03  FILLER             PIC X(04)  VALUE SPACES.
002620     03  FILLER             PIC X(01)  VALUE 'E'.
002630     03  FILLER             PIC X(55)  VALUE SPACES.
002640 
002650 01  IMP-DETALLE.
002660     03  IMP-DET-ID         PIC 9(06).
002670     03  FILLER             PIC X(03)  VALUE SPACES.
002680     03  IMP-DET-GRUPO      PIC 9(02).
002690     03  FILLER             PIC X(03)  VALUE SPACES.
002700     03  IMP-DET-DIAG       PIC X(06).
002710     03  FILLER             PIC X(04)  VALUE SPACES.
002720     03  IMP-DET-EST        PIC X(01).
002730     03  FILLER             PIC X(55)  VALUE SPACES.
002740 
002750 01  IMP-TOTAL-LINEA.
002760     03  FILLER             PIC X(03)  VALUE SPACES.
002770     03  IMP-TOT-ETIQUETA   PIC X(26)  VALUE SPACES.
002780     03  FILLER             PIC X(03)  VALUE SPACES.
002790     03  IMP-TOT-VALOR      PIC 9(05).
002800     03  FILLER             PIC X(43)  VALUE SPACES.
002810 
002820 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002830 
002840*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002850 PROCEDURE DIVISION.
002860 
002870 MAIN-PROGRAM-I.
002880 
002890     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
002900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002910             UNTIL FS-ENCAB-FIN OR WS-SI-ABORTAR-PROCESO
002920     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
002930 
002940 MAIN-PROGRAM-F. GOBACK.
002950 
002960*----------------------------------------------------------------
002970*    1000-INICIO-I / F - APERTURA DE ARCHIVOS, TITULO DEL
002980*    LISTADO Y LECTURAS DE ADELANTO (PRIMER ENCABEZADO Y
002990*    PRIMERA RESPUESTA).
003000*----------------------------------------------------------------
003010 1000-INICIO-I.
003020 
003030     OPEN INPUT  ENCABEZ
003040     OPEN INPUT  RESPUEST
003050     OPEN OUTPUT SALAREA
003060     OPEN OUTPUT SALDOMIN
003070     OPEN OUTPUT SALRESU
003080     OPEN OUTPUT LISTADO
003090 
003100     IF FS-ENCABEZ NOT = '00' OR FS-RESPUEST NOT = '00'
003110         DISPLAY 'PGMEDIPR - ERROR EN APERTURA DE ARCHIVOS '
003120                 'DE ENTRADA - FS-ENC=' FS-ENCABEZ
003130                 ' FS-RSP=' FS-RESPUEST
003140         MOVE 9999 TO RETURN-CODE
003150         SET WS-SI-ABORTAR-PROCESO TO TRUE
003160     END-IF
003170 
003180     ACCEPT WS-FECHA-SISTEMA FROM DATE
003190     MOVE WS-SIS-DD TO IMP-TIT-DD
003200     MOVE WS-SIS-MM TO IMP-TIT-MM
003210     MOVE WS-SIS-AA TO IMP-TIT-AA
003220     WRITE REG-LISTADO FROM IMP-TITULO
003230         AFTER PAGE
003240     WRITE REG-LISTADO FROM IMP-CABECERA
003250         AFTER ADVANCING 2 LINES
003260 
003270     IF NOT WS-SI-ABORTAR-PROCESO
003280         PERFORM 1100-LEER-ENCAB-I THRU 1100-LEER-ENCAB-F
003290         IF NOT FS-ENCAB-FIN
003300             PERFORM 1200-LEER-RESPU-I THRU 1200-LEER-RESPU-F
003310         END-IF
003320     END-IF.
003330 
003340 1000-INICIO-F. EXIT.
003350 
003360*----------------------------------------------------------------
003370*    1100-LEER-ENCAB-I / F - LECTURA DE UN ENCABEZADO. USADO
003380*    TANTO PARA LA LECTURA DE ADELANTO INICIAL COMO PARA
003390*    AVANZAR AL SIGUIENTE ENCABEZADO DENTRO DEL LOTE.
003400*----------------------------------------------------------------
003410 1100-LEER-ENCAB-I.
003420 
003430     READ ENCABEZ INTO WS-REG-ENCAB
003440     EVALUATE FS-ENCABEZ
003450         WHEN '00'  CONTINUE
003460         WHEN '10'  CONTINUE
003470         WHEN OTHER
003480             DISPLAY 'PGMEDIPR - ERROR DE LECTURA ENCABEZ '
003490                     '- FS=' FS-ENCABEZ
003500             MOVE 9999 TO RETURN-CODE
003510             SET WS-SI-ABORTAR-PROCESO TO TRUE
003520     END-EVALUATE.
003530 
003540 1100-LEER-ENCAB-F. EXIT.
003550 
003560*----------------------------------------------------------------
003570*    1200-LEER-RESPU-I / F - LECTURA DE UNA RESPUESTA (BUFFER
003580*    DE ADELANTO WS-REG-RESPU).
003590*----------------------------------------------------------------
003600 1200-LEER-RESPU-I.
003610 
003620     READ RESPUEST INTO WS-REG-RESPU
003630     EVALUATE FS-RESPUEST
003640         WHEN '00'  CONTINUE
003650         WHEN '10'  CONTINUE
003660         WHEN OTHER
003670             DISPLAY 'PGMEDIPR - ERROR DE LECTURA RESPUEST '
003680                     '- FS=' FS-RESPUEST
003690             MOVE 9999 TO RETURN-CODE
003700             SET WS-SI-ABORTAR-PROCESO TO TRUE
003710     END-EVALUATE.
003720 
003730 1200-LEER-RESPU-F. EXIT.
003740 
003750*----------------------------------------------------------------
003760*    2000-PROCESO-I / F - PROCESA UNA EVALUACION (UN
003770*    ENCABEZADO Y SUS RESPUESTAS) Y AVANZA AL SIGUIENTE
003780*    ENCABEZADO.
003790*----------------------------------------------------------------
003800 2000-PROCESO-I.
003810 
003820     PERFORM 2100-ARMAR-TABLA-I THRU 2100-ARMAR-TABLA-F
003830 
003840     IF WS-ABORTAR-PROCESO = 'N'
003850         PERFORM 2200-CALC-EDAD-I THRU 2200-CALC-EDAD-F
003860         PERFORM 2300-CALC-AREAS-I THRU 2300-CALC-AREAS-F
003870         PERFORM 2400-CALC-DOMINIOS-I THRU
003880                 2400-CALC-DOMINIOS-F
003890         PERFORM 2500-AJUSTE-GRUPO-ANT-I THRU
003900                 2500-AJUSTE-GRUPO-ANT-F
003910         PERFORM 2600-DIAGNOSTICO-I THRU 2600-DIAGNOSTICO-F
003920         PERFORM 2700-GRABAR-RESULTADOS-I THRU
003930                 2700-GRABAR-RESULTADOS-F
003940         PERFORM 1100-LEER-ENCAB-I THRU 1100-LEER-ENCAB-F
003950     END-IF.
003960 
003970 2000-PROCESO-F. EXIT.
003980 
003990*----------------------------------------------------------------
004000*    2100-ARMAR-TABLA-I / F - ARMA EN WS-TB-RESPU-DATOS LAS
004010*    RESPUESTAS DEL ENCABEZADO VIGENTE, CONSUMIENDO EL BUFFER
004020*    DE ADELANTO MIENTRAS EL ID DE RESPUESTA COINCIDA. UNA
004030*    RESPUESTA CON ID MENOR AL DEL ENCABEZADO VIGENTE ES UN
004040*    ERROR DE SECUENCIA (NO TIENE ENCABEZADO).
004050*    1996-09-19 MCV PR01204 ALTA DEL CORTE POR ERROR DE
004060*               SECUENCIA.
004070*----------------------------------------------------------------
004080 2100-ARMAR-TABLA-I.
004090 
004100     MOVE ZEROS TO WS-CANT-RESP
004110     PERFORM 2110-UN-PASO-TABLA-I THRU 2110-UN-PASO-TABLA-F
004120         UNTIL FS-RESPU-FIN
004130            OR WS-SI-ABORTAR-PROCESO
004140            OR RSP-ID-EVAL NOT = ENC-ID-EVAL.
004150 
004160 2100-ARMAR-TABLA-F. EXIT.
004170 
004180 2110-UN-PASO-TABLA-I.
004190 
004200     IF RSP-ID-EVAL < ENC-ID-EVAL
004210         DISPLAY 'PGMEDIPR - ERROR DE SECUENCIA - '
004220                 'RESPUESTA SIN ENCABEZADO - ID=' RSP-ID-EVAL
004230         MOVE 9999 TO RETURN-CODE
004240         SET WS-SI-ABORTAR-PROCESO TO TRUE
004250     ELSE
004260         IF WS-CANT-RESP >= WS-MAX-RESP
004270             DISPLAY 'PGMEDIPR - ERROR - EXCESO DE '
004280                     'RESPUESTAS EVAL=' ENC-ID-EVAL
004290             MOVE 9999 TO RETURN-CODE
004300             SET WS-SI-ABORTAR-PROCESO TO TRUE
004310         ELSE
004320             ADD 1 TO WS-CANT-RESP
004330             MOVE RSP-DOMINIO      TO TBR-DOMINIO(WS-CANT-RESP)
004340             MOVE RSP-COD-AREA     TO TBR-AREA(WS-CANT-RESP)
004350             MOVE RSP-IND-GRU-ANT  TO TBR-PREV(WS-CANT-RESP)
004360             MOVE RSP-VALOR        TO TBR-VALOR(WS-CANT-RESP)
004370             PERFORM 1200-LEER-RESPU-I THRU 1200-LEER-RESPU-F
004380         END-IF
004390     END-IF.
004400 
004410 2110-UN-PASO-TABLA-F. EXIT.
004420 
004430*----------------------------------------------------------------
004440*    2200-CALC-EDAD-I / F - CALCULO DE EDAD Y GRUPO ETARIO
004450*    (CALL A PGMEDIFB).
004460*----------------------------------------------------------------
004470 2200-CALC-EDAD-I.
004480 
004490     MOVE ENC-FEC-NAC      TO WS-LK-FEC-NAC
004500     MOVE ENC-FEC-EVAL     TO WS-LK-FEC-EVAL
004510     MOVE ENC-IND-PREMATU  TO WS-LK-IND-PREMATU
004520     MOVE ENC-SEM-GESTA    TO WS-LK-SEM-GESTA
004530 
004540     CALL WS-PGM-EDIFB USING WS-LK-COMUNICACION
004550 
004560     MOVE WS-LK-EDAD-MESES    TO WS-EDAD-MESES
004570     MOVE WS-LK-GRUPO-EDAD    TO WS-GRUPO-EDAD
004580     MOVE WS-LK-IND-EDAD-CORR TO WS-IND-EDAD-CORR
004590 
004600     IF WS-GRUPO-EDAD = 1
004610         MOVE 'N' TO WS-TIENE-GRUPO-ANT
004620     ELSE
004630         MOVE 'Y' TO WS-TIENE-GRUPO-ANT
004640     END-IF.
004650 
004660 2200-CALC-EDAD-F. EXIT.
004670 
004680*----------------------------------------------------------------
004690*    2300-CALC-AREAS-I / F - PUNTAJE POR AREA DE DESARROLLO.
004700*    1997-02-14 RAG PR01340 REESCRITO COMO TABLA WS-TB-AREA
004710*               EN LUGAR DE CINCO PARRAFOS REPETIDOS.
004720*----------------------------------------------------------------
004730 2300-CALC-AREAS-I.
004740 
004750     PERFORM 2310-INIC-UNA-AREA-I THRU 2310-INIC-UNA-AREA-F
004760         VARYING WS-IX-ARE FROM 1 BY 1 UNTIL WS-IX-ARE > 5
004770 
004780     PERFORM 2320-CONTAR-RESP-I THRU 2320-CONTAR-RESP-F
004790         VARYING WS-IX-RSP FROM 1 BY 1
004800                 UNTIL WS-IX-RSP > WS-CANT-RESP
004810 
004820     PERFORM 2330-ESTADO-AREA-I THRU 2330-ESTADO-AREA-F
004830         VARYING WS-IX-ARE FROM 1 BY 1 UNTIL WS-IX-ARE > 5.
004840 
004850 2300-CALC-AREAS-F. EXIT.
004860 
004870 2310-INIC-UNA-AREA-I.
004880 
004890     MOVE WS-AREA-COD-INI(WS-IX-ARE) TO TBA-COD(WS-IX-ARE)
004900     MOVE ZEROS  TO TBA-SI(WS-IX-ARE)
004910     MOVE ZEROS  TO TBA-TOT(WS-IX-ARE)
004920     MOVE SPACES TO TBA-EST(WS-IX-ARE).
004930 
004940 2310-INIC-UNA-AREA-F. EXIT.
004950 
004960 2320-CONTAR-RESP-I.
004970 
004980     IF TBR-DOMINIO(WS-IX-RSP) = 'AREA '
004990                          AND TBR-PREV(WS-IX-RSP) = 'N'
005000         EVALUATE TBR-AREA(WS-IX-RSP)
005010             WHEN 'MG'   MOVE 1 TO WS-IX-ARE
005020             WHEN 'MF'   MOVE 2 TO WS-IX-ARE
005030             WHEN 'LE'   MOVE 3 TO WS-IX-ARE
005040             WHEN 'SO'   MOVE 4 TO WS-IX-ARE
005050             WHEN 'CO'   MOVE 5 TO WS-IX-ARE
005060             WHEN OTHER  MOVE 0 TO WS-IX-ARE
005070         END-EVALUATE
005080         IF WS-IX-ARE > 0
005090             PERFORM 2321-SUMAR-AREA-I THRU 2321-SUMAR-AREA-F
005100         END-IF
005110     END-IF.
005120 
005130 2320-CONTAR-RESP-F. EXIT.
005140 
005150 2321-SUMAR-AREA-I.
005160 
005170     ADD 1 TO TBA-TOT(WS-IX-ARE)
005180     IF TBR-VALOR(WS-IX-RSP) = 'Y'
005190         ADD 1 TO TBA-SI(WS-IX-ARE)
005200     END-IF.
005210 
005220 2321-SUMAR-AREA-F. EXIT.
005230 
005240 2330-ESTADO-AREA-I.
005250 
005260     IF TBA-TOT(WS-IX-ARE) = 0
005270         MOVE SPACES TO TBA-EST(WS-IX-ARE)
005280     ELSE
005290         EVALUATE TRUE
005300             WHEN WS-GRUPO-EDAD = 1
005310                 IF TBA-SI(WS-IX-ARE) = TBA-TOT(WS-IX-ARE)
005320                     MOVE 'G' TO TBA-EST(WS-IX-ARE)
005330                 ELSE
005340                     MOVE 'R' TO TBA-EST(WS-IX-ARE)
005350                 END-IF
005360             WHEN WS-GRUPO-EDAD >= 2 AND WS-GRUPO-EDAD <= 7
005370                 IF TBA-SI(WS-IX-ARE) = TBA-TOT(WS-IX-ARE)
005380                     MOVE 'G' TO TBA-EST(WS-IX-ARE)
005390                 ELSE
005400                     MOVE 'Y' TO TBA-EST(WS-IX-ARE)
005410                 END-IF
005420             WHEN OTHER
005430                 IF TBA-SI(WS-IX-ARE) >= 2
005440                     MOVE 'G' TO TBA-EST(WS-IX-ARE)
005450                 ELSE
005460                     MOVE 'Y' TO TBA-EST(WS-IX-ARE)
005470                 END-IF
005480         END-EVALUATE
005490     END-IF.
005500 
005510 2330-ESTADO-AREA-F. EXIT.
005520 
005530*----------------------------------------------------------------
005540*    2400-CALC-DOMINIOS-I / F - PUNTAJE DE LOS DOMINIOS
005550*    CLINICOS NEURO / ALARM / ALERT / BIO.
005560*----------------------------------------------------------------
005570 2400-CALC-DOMINIOS-I.
005580 
005590     MOVE ZEROS TO WS-NEURO-CANT WS-ALARM-CANT
005600                   WS-ALERT-CANT WS-BIO-CANT
005610 
005620     PERFORM 2410-CONTAR-DOMINIOS-I THRU
005630             2410-CONTAR-DOMINIOS-F
005640         VARYING WS-IX-RSP FROM 1 BY 1
005650                 UNTIL WS-IX-RSP > WS-CANT-RESP
005660 
005670     PERFORM 2420-ESTADO-NEURO-I THRU 2420-ESTADO-NEURO-F
005680     PERFORM 2430-ESTADO-ALARM-I THRU 2430-ESTADO-ALARM-F
005690     PERFORM 2440-ESTADO-ALERT-I THRU 2440-ESTADO-ALERT-F
005700     PERFORM 2450-ESTADO-BIO-I   THRU 2450-ESTADO-BIO-F.
005710 
005720 2400-CALC-DOMINIOS-F. EXIT.
005730 
005740 2410-CONTAR-DOMINIOS-I.
005750 
005760     EVALUATE TBR-DOMINIO(WS-IX-RSP)
005770         WHEN 'NEURO'
005780             IF TBR-VALOR(WS-IX-RSP) = 'Y'
005790                 ADD 1 TO WS-NEURO-CANT
005800             END-IF
005810         WHEN 'ALARM'
005820             IF TBR-VALOR(WS-IX-RSP) = 'Y'
005830                 ADD 1 TO WS-ALARM-CANT
005840             END-IF
005850         WHEN 'ALERT'
005860             IF TBR-VALOR(WS-IX-RSP) = 'Y'
005870                 ADD 1 TO WS-ALERT-CANT
005880             END-IF
005890         WHEN 'BIO  '
005900             IF TBR-VALOR(WS-IX-RSP) = 'Y'
005910                 ADD 1 TO WS-BIO-CANT
005920             END-IF
005930         WHEN OTHER
005940             CONTINUE
005950     END-EVALUATE.
005960 
005970 2410-CONTAR-DOMINIOS-F. EXIT.
005980 
005990 2420-ESTADO-NEURO-I.
006000 
006010     IF WS-NEURO-CANT > 0
006020         MOVE 'R' TO WS-NEURO-EST
006030     ELSE
006040         MOVE 'G' TO WS-NEURO-EST
006050     END-IF.
006060 
006070 2420-ESTADO-NEURO-F. EXIT.
006080 
006090 2430-ESTADO-ALARM-I.
006100 
006110     IF WS-ALARM-CANT > 0
006120         MOVE 'R' TO WS-ALARM-EST
006130     ELSE
006140         MOVE 'G' TO WS-ALARM-EST
006150     END-IF.
006160 
006170 2430-ESTADO-ALARM-F. EXIT.
006180 
006190 2440-ESTADO-ALERT-I.
006200 
006210     IF WS-ALERT-CANT >= 1
006220         MOVE 'Y' TO WS-ALERT-EST
006230     ELSE
006240         MOVE 'G' TO WS-ALERT-EST
006250     END-IF.
006260 
006270 2440-ESTADO-ALERT-F. EXIT.
006280 
006290 2450-ESTADO-BIO-I.
006300 
006310     IF WS-BIO-CANT > 0
006320         MOVE 'Y' TO WS-BIO-EST
006330     ELSE
006340         MOVE 'G' TO WS-BIO-EST
006350     END-IF.
006360 
006370 2450-ESTADO-BIO-F. EXIT.
006380 
006390*----------------------------------------------------------------
006400*    2500-AJUSTE-GRUPO-ANT-I / F - REPESCAJE DE AREAS
006410*    AMARILLAS SIN RESPUESTAS DEL GRUPO VIGENTE, USANDO LAS
006420*    RESPUESTAS ARRASTRADAS DEL GRUPO ANTERIOR.
006430*    1996-05-22 MCV PR01188 ALTA DEL PARRAFO.
006440*----------------------------------------------------------------
006450 2500-AJUSTE-GRUPO-ANT-I.
006460 
006470     MOVE 'N'    TO WS-IND-APLICO-ANT
006480     MOVE SPACES TO WS-RES-GRUPO-ANT
006490 
006500     IF WS-SI-GRUPO-ANT
006510         PERFORM 2510-AJUSTAR-UNA-AREA-I THRU
006520                 2510-AJUSTAR-UNA-AREA-F
006530             VARYING WS-IX-ARE FROM 1 BY 1
006540                     UNTIL WS-IX-ARE > 5
006550     END-IF.
006560 
006570 2500-AJUSTE-GRUPO-ANT-F. EXIT.
006580 
006590 2510-AJUSTAR-UNA-AREA-I.
006600 
006610     IF TBA-EST(WS-IX-ARE) = 'Y' AND TBA-TOT(WS-IX-ARE) > 0
006620                               AND TBA-SI(WS-IX-ARE) = 0
006630         MOVE ZEROS TO WS-PREV-TOTAL WS-PREV-SI
006640         PERFORM 2520-CONTAR-RESP-ANT-I THRU
006650                 2520-CONTAR-RESP-ANT-F
006660             VARYING WS-IX-RSP FROM 1 BY 1
006670                     UNTIL WS-IX-RSP > WS-CANT-RESP
006680         IF WS-PREV-TOTAL > 0
006690             MOVE 'Y' TO WS-IND-APLICO-ANT
006700             IF WS-PREV-SI >= 2
006710                 IF WS-RES-GRUPO-ANT = SPACES
006720                     MOVE 'Y' TO WS-RES-GRUPO-ANT
006730                 END-IF
006740             ELSE
006750                 MOVE 'R' TO TBA-EST(WS-IX-ARE)
006760                 MOVE 'R' TO WS-RES-GRUPO-ANT
006770             END-IF
006780         END-IF
006790     END-IF.
006800 
006810 2510-AJUSTAR-UNA-AREA-F. EXIT.
006820 
006830 2520-CONTAR-RESP-ANT-I.
006840 
006850     IF TBR-DOMINIO(WS-IX-RSP) = 'AREA '
006860          AND TBR-AREA(WS-IX-RSP) = TBA-COD(WS-IX-ARE)
006870          AND TBR-PREV(WS-IX-RSP) = 'Y'
006880         ADD 1 TO WS-PREV-TOTAL
006890         IF TBR-VALOR(WS-IX-RSP) = 'Y'
006900             ADD 1 TO WS-PREV-SI
006910         END-IF
006920     END-IF.
006930 
006940 2520-CONTAR-RESP-ANT-F. EXIT.
006950 
006960*----------------------------------------------------------------
006970*    2600-DIAGNOSTICO-I / F - DIAGNOSTICO Y ESTADO FINAL.
006980*    2001-02-03 MCV PR02233 SOPORTE DE GRUPOS 13 A 15.
006990*----------------------------------------------------------------
007000 2600-DIAGNOSTICO-I.
007010 
007020     PERFORM 2610-CONTAR-AREAS-I THRU 2610-CONTAR-AREAS-F
007030 
007040     IF WS-GRUPO-EDAD >= 5
007050         PERFORM 2620-DIAG-GRUPO-ALTO-I THRU
007060                 2620-DIAG-GRUPO-ALTO-F
007070     ELSE
007080         PERFORM 2630-DIAG-GRUPO-BAJO-I THRU
007090                 2630-DIAG-GRUPO-BAJO-F
007100     END-IF.
007110 
007120 2600-DIAGNOSTICO-F. EXIT.
007130 
007140 2610-CONTAR-AREAS-I.
007150 
007160     MOVE ZEROS TO WS-CANT-AREAS-ROJO WS-CANT-AREAS-AMAR
007170     PERFORM 2611-CONTAR-UNA-AREA-I THRU
007180             2611-CONTAR-UNA-AREA-F
007190         VARYING WS-IX-ARE FROM 1 BY 1 UNTIL WS-IX-ARE > 5.
007200 
007210 2610-CONTAR-AREAS-F. EXIT.
007220 
007230 2611-CONTAR-UNA-AREA-I.
007240 
007250     IF TBA-EST(WS-IX-ARE) = 'R'
007260         ADD 1 TO WS-CANT-AREAS-ROJO
007270     ELSE
007280         IF TBA-EST(WS-IX-ARE) = 'Y'
007290             ADD 1 TO WS-CANT-AREAS-AMAR
007300         END-IF
007310     END-IF.
007320 
007330 2611-CONTAR-UNA-AREA-F. EXIT.
007340 
007350 2620-DIAG-GRUPO-ALTO-I.
007360 
007370     IF WS-CANT-AREAS-ROJO >= 1 OR WS-ALARM-EST = 'R'
007380                                 OR WS-NEURO-EST = 'R'
007390         MOVE 'RISK  ' TO WS-DIAGNOSTICO
007400         MOVE 'R'      TO WS-ESTADO-FINAL
007410     ELSE
007420         IF WS-CANT-AREAS-AMAR >= 1
007430             MOVE 'DELAY ' TO WS-DIAGNOSTICO
007440             MOVE 'Y'      TO WS-ESTADO-FINAL
007450         ELSE
007460             MOVE 'NORMAL' TO WS-DIAGNOSTICO
007470             MOVE 'G'      TO WS-ESTADO-FINAL
007480         END-IF
007490     END-IF.
007500 
007510 2620-DIAG-GRUPO-ALTO-F. EXIT.
007520 
007530 2630-DIAG-GRUPO-BAJO-I.
007540 
007550     IF WS-CANT-AREAS-ROJO >= 1
007560        OR WS-CANT-AREAS-AMAR >= 2
007570        OR (WS-CANT-AREAS-AMAR >= 1 AND
007580           (WS-BIO-CANT >= 1 OR WS-ALERT-CANT >= 1))
007590        OR WS-ALARM-EST = 'R'
007600        OR WS-NEURO-EST = 'R'
007610         MOVE 'RISK  ' TO WS-DIAGNOSTICO
007620         MOVE 'R'      TO WS-ESTADO-FINAL
007630     ELSE
007640         IF WS-CANT-AREAS-AMAR >= 1
007650            OR WS-ALERT-CANT >= 2
007660            OR WS-BIO-CANT >= 2
007670            OR (WS-ALERT-CANT >= 1 AND WS-BIO-CANT >= 1)
007680             MOVE 'DELAY ' TO WS-DIAGNOSTICO
007690             MOVE 'Y'      TO WS-ESTADO-FINAL
007700         ELSE
007710             MOVE 'NORMAL' TO WS-DIAGNOSTICO
007720             MOVE 'G'      TO WS-ESTADO-FINAL
007730         END-IF
007740     END-IF.
007750 
007760 2630-DIAG-GRUPO-BAJO-F. EXIT.
007770 
007780*----------------------------------------------------------------
007790*    2700-GRABAR-RESULTADOS-I / F - GRABACION DE LOS
007800*    REGISTROS DE SALIDA Y DE LA LINEA DE DETALLE DEL
007810*    LISTADO DE CONTROL, Y ACUMULACION DE TOTALES.
007820*----------------------------------------------------------------
007830 2700-GRABAR-RESULTADOS-I.
007840 
007850     PERFORM 2710-GRABAR-AREAS-I THRU 2710-GRABAR-AREAS-F
007860         VARYING WS-IX-ARE FROM 1 BY 1 UNTIL WS-IX-ARE > 5
007870     PERFORM 2720-GRABAR-NEURO-I THRU 2720-GRABAR-NEURO-F
007880     PERFORM 2730-GRABAR-ALARM-I THRU 2730-GRABAR-ALARM-F
007890     PERFORM 2740-GRABAR-ALERT-I THRU 2740-GRABAR-ALERT-F
007900     PERFORM 2750-GRABAR-BIO-I   THRU 2750-GRABAR-BIO-F
007910     PERFORM 2760-GRABAR-RESUMEN-I THRU 2760-GRABAR-RESUMEN-F
007920     PERFORM 2770-IMP-DETALLE-I THRU 2770-IMP-DETALLE-F
007930     PERFORM 2780-ACUM-TOTALES-I THRU 2780-ACUM-TOTALES-F.
007940 
007950 2700-GRABAR-RESULTADOS-F. EXIT.
007960 
007970 2710-GRABAR-AREAS-I.
007980 
007990     IF TBA-TOT(WS-IX-ARE) > 0
008000         MOVE ENC-ID-EVAL        TO ARE-ID-EVAL
008010         MOVE TBA-COD(WS-IX-ARE) TO ARE-COD-AREA
008020         MOVE TBA-SI(WS-IX-ARE)  TO ARE-CANT-SI
008030         MOVE TBA-TOT(WS-IX-ARE) TO ARE-CANT-TOT
008040         MOVE TBA-EST(WS-IX-ARE) TO ARE-ESTADO
008050         WRITE REG-SAL-AREA FROM WS-REG-ARES
008060     END-IF.
008070 
008080 2710-GRABAR-AREAS-F. EXIT.
008090 
008100 2720-GRABAR-NEURO-I.
008110 
008120     MOVE ENC-ID-EVAL   TO DOM-ID-EVAL
008130     MOVE 'NEURO'       TO DOM-DOMINIO
008140     MOVE ZEROS         TO DOM-CANTIDAD
008150     MOVE WS-NEURO-CANT TO DOM-ALARMAS
008160     MOVE WS-NEURO-EST  TO DOM-ESTADO
008170     WRITE REG-SAL-DOMIN FROM WS-REG-DRES.
008180 
008190 2720-GRABAR-NEURO-F. EXIT.
008200 
008210 2730-GRABAR-ALARM-I.
008220 
008230     MOVE ENC-ID-EVAL   TO DOM-ID-EVAL
008240     MOVE 'ALARM'       TO DOM-DOMINIO
008250     MOVE WS-ALARM-CANT TO DOM-CANTIDAD
008260     MOVE ZEROS         TO DOM-ALARMAS
008270     MOVE WS-ALARM-EST  TO DOM-ESTADO
008280     WRITE REG-SAL-DOMIN FROM WS-REG-DRES.
008290 
008300 2730-GRABAR-ALARM-F. EXIT.
008310 
008320 2740-GRABAR-ALERT-I.
008330 
008340     MOVE ENC-ID-EVAL   TO DOM-ID-EVAL
008350     MOVE 'ALERT'       TO DOM-DOMINIO
008360     MOVE WS-ALERT-CANT TO DOM-CANTIDAD
008370     MOVE ZEROS         TO DOM-ALARMAS
008380     MOVE WS-ALERT-EST  TO DOM-ESTADO
008390     WRITE REG-SAL-DOMIN FROM WS-REG-DRES.
008400 
008410 2740-GRABAR-ALERT-F. EXIT.
008420 
008430 2750-GRABAR-BIO-I.
008440 
008450     MOVE ENC-ID-EVAL TO DOM-ID-EVAL
008460     MOVE 'BIO  '     TO DOM-DOMINIO
008470     MOVE WS-BIO-CANT TO DOM-CANTIDAD
008480     MOVE ZEROS       TO DOM-ALARMAS
008490     MOVE WS-BIO-EST  TO DOM-ESTADO
008500     WRITE REG-SAL-DOMIN FROM WS-REG-DRES.
008510 
008520 2750-GRABAR-BIO-F. EXIT.
008530 
008540 2760-GRABAR-RESUMEN-I.
008550 
008560     MOVE ENC-ID-EVAL        TO RSM-ID-EVAL
008570     MOVE WS-EDAD-MESES      TO RSM-EDAD-MESES
008580     MOVE WS-GRUPO-EDAD      TO RSM-GRUPO-EDAD
008590     MOVE WS-IND-EDAD-CORR   TO RSM-IND-EDAD-CORR
008600     MOVE WS-IND-APLICO-ANT  TO RSM-IND-APLICO-ANT
008610     MOVE WS-RES-GRUPO-ANT   TO RSM-RES-GRUPO-ANT
008620     MOVE WS-DIAGNOSTICO     TO RSM-DIAGNOSTICO
008630     MOVE WS-ESTADO-FINAL    TO RSM-ESTADO-FINAL
008640     MOVE WS-CANT-AREAS-ROJO TO RSM-CANT-AREAS-ROJO
008650     MOVE WS-CANT-AREAS-AMAR TO RSM-CANT-AREAS-AMAR
008660     MOVE WS-ALERT-CANT      TO RSM-CANT-ALERTA
008670     MOVE WS-BIO-CANT        TO RSM-CANT-BIO
008680     WRITE REG-SAL-RESU FROM WS-REG-RESU.
008690 
008700 2760-GRABAR-RESUMEN-F. EXIT.
008710 
008720 2770-IMP-DETALLE-I.
008730 
008740     MOVE ENC-ID-EVAL     TO IMP-DET-ID
008750     MOVE WS-GRUPO-EDAD   TO IMP-DET-GRUPO
008760     MOVE WS-DIAGNOSTICO  TO IMP-DET-DIAG
008770     MOVE WS-ESTADO-FINAL TO IMP-DET-EST
008780     WRITE REG-LISTADO FROM IMP-DETALLE
008790         AFTER ADVANCING 1 LINE.
008800 
008810 2770-IMP-DETALLE-F. EXIT.
008820 
008830 2780-ACUM-TOTALES-I.
008840 
008850     ADD 1 TO WS-CANT-LEIDAS
008860     EVALUATE WS-ESTADO-FINAL
008870         WHEN 'G'  ADD 1 TO WS-CANT-VERDE
008880         WHEN 'Y'  ADD 1 TO WS-CANT-AMARI
008890         WHEN 'R'  ADD 1 TO WS-CANT-ROJO
008900     END-EVALUATE
008910     IF WS-IND-APLICO-ANT = 'Y'
008920         ADD 1 TO WS-CANT-APLICO-ANT
008930     END-IF.
008940 
008950 2780-ACUM-TOTALES-F. EXIT.
008960 
008970*----------------------------------------------------------------
008980*    9000-FINAL-I / F - CIERRE DEL LOTE: VERIFICA QUE NO
008990*    QUEDEN RESPUESTAS HUERFANAS, IMPRIME LOS TOTALES Y
009000*    CIERRA LOS ARCHIVOS.
009010*----------------------------------------------------------------
009020 9000-FINAL-I.
009030 
009040     IF NOT FS-RESPU-FIN AND WS-ABORTAR-PROCESO = 'N'
009050         DISPLAY 'PGMEDIPR - ERROR - QUEDAN RESPUESTAS '
009060                 'SIN ENCABEZADO AL FINALIZAR EL PROCESO'
009070         MOVE 9999 TO RETURN-CODE
009080     END-IF
009090 
009100     IF RETURN-CODE NOT = 9999
009110         PERFORM 9100-IMP-TOTALES-I THRU 9100-IMP-TOTALES-F
009120     END-IF
009130 
009140     PERFORM 9200-CERRAR-ARCH-I THRU 9200-CERRAR-ARCH-F.
009150 
009160 9000-FINAL-F. EXIT.
009170 
009180 9100-IMP-TOTALES-I.
009190 
009200     MOVE SPACES TO IMP-TOTAL-LINEA
009210     MOVE 'TOTALES DE LA CORRIDA' TO IMP-TOT-ETIQUETA
009220     WRITE REG-LISTADO FROM IMP-TOTAL-LINEA
009230         AFTER ADVANCING 2 LINES
009240 
009250     MOVE 'EVALUACIONES LEIDAS' TO IMP-TOT-ETIQUETA
009260     MOVE WS-CANT-LEIDAS        TO IMP-TOT-VALOR
009270     WRITE REG-LISTADO FROM IMP-TOTAL-LINEA
009280         AFTER ADVANCING 2 LINES
009290 
009300     MOVE 'ESTADO VERDE (G)' TO IMP-TOT-ETIQUETA
009310     MOVE WS-CANT-VERDE      TO IMP-TOT-VALOR
009320     WRITE REG-LISTADO FROM IMP-TOTAL-LINEA
009330         AFTER ADVANCING 1 LINE
009340 
009350     MOVE 'ESTADO AMARILLO (Y)' TO IMP-TOT-ETIQUETA
009360     MOVE WS-CANT-AMARI         TO IMP-TOT-VALOR
009370     WRITE REG-LISTADO FROM IMP-TOTAL-LINEA
009380         AFTER ADVANCING 1 LINE
009390 
009400     MOVE 'ESTADO ROJO (R)' TO IMP-TOT-ETIQUETA
009410     MOVE WS-CANT-ROJO      TO IMP-TOT-VALOR
009420     WRITE REG-LISTADO FROM IMP-TOTAL-LINEA
009430         AFTER ADVANCING 1 LINE
009440 
009450     MOVE 'REPESCAJE GRUPO ANTERIOR' TO IMP-TOT-ETIQUETA
009460     MOVE WS-CANT-APLICO-ANT         TO IMP-TOT-VALOR
009470     WRITE REG-LISTADO FROM IMP-TOTAL-LINEA
009480         AFTER ADVANCING 1 LINE.
009490 
009500 9100-IMP-TOTALES-F. EXIT.
009510 
009520 9200-CERRAR-ARCH-I.
009530 
009540     CLOSE ENCABEZ RESPUEST SALAREA SALDOMIN SALRESU LISTADO.
009550 
009560 9200-CERRAR-ARCH-F. EXIT.
