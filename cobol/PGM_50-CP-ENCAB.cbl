000100*    CP-ENCAB
000110****************************************************************
000120*         LAYOUT ENCABEZADO DE EVALUACION EDI                  *
000130*         SISTEMA: TAMIZAJE EDI (LOTE PGM_50)                  *
000140*         ARCHIVO: DDENCAB - SECUENCIAL - LARGO 65 BYTES       *
000150*         ORDEN:   ASCENDENTE POR ENC-ID-EVAL                  *
000160****************************************************************
000170*    HISTORIA:
000180*    1994-02-08 RAG PR00891 ALTA DEL LAYOUT ORIGINAL.
000190*    1997-11-04 MCV PR01423 SE AGREGA ENC-SEM-GESTA PARA EL
000200*               CALCULO DE EDAD CORREGIDA (PREMATUROS).
000210*    1999-08-19 RAG PR01977 REVISION Y2K - ENC-FEC-NAC Y
000220*               ENC-FEC-EVAL YA VENIAN CON SIGLO COMPLETO
000230*               (AAAAMMDD), NO SE REQUIERE VENTANA DE SIGLO.
000240****************************************************************
000241*    NOTA: EL LARGO DE REGISTRO LO FIJA AREA SALUD EN LA HOJA
000243*    DE DISENO. LOS CAMPOS DETALLADOS OCUPAN EL LARGO COMPLETO
000245*    Y NO SE RESERVA FILLER DE EXPANSION EN ESTE LAYOUT.
000250 01  WS-REG-ENCAB.
000260*        IDENTIFICADOR DE LA EVALUACION (CLAVE DEL LOTE)
000270     03  ENC-ID-EVAL         PIC 9(06)    VALUE ZEROS.
000280*        DOCUMENTO DEL PACIENTE
000290     03  ENC-DOC-PAC         PIC X(10)    VALUE SPACES.
000300*        NOMBRE Y APELLIDO DEL PACIENTE
000310     03  ENC-NOM-PAC         PIC X(30)    VALUE SPACES.
000320*        FECHA DE NACIMIENTO AAAAMMDD
000330     03  ENC-FEC-NAC         PIC 9(08)    VALUE ZEROS.
000340*        DESGLOSE DE ENC-FEC-NAC PARA CALCULOS DE FECHA
000350     03  ENC-FEC-NAC-R REDEFINES ENC-FEC-NAC.
000360         05  ENC-NAC-ANIO    PIC 9(04).
000370         05  ENC-NAC-MES     PIC 9(02).
000380         05  ENC-NAC-DIA     PIC 9(02).
000390*        FECHA DE LA EVALUACION AAAAMMDD
000400     03  ENC-FEC-EVAL        PIC 9(08)    VALUE ZEROS.
000410*        DESGLOSE DE ENC-FEC-EVAL PARA CALCULOS DE FECHA
000420     03  ENC-FEC-EVAL-R REDEFINES ENC-FEC-EVAL.
000430         05  ENC-EVA-ANIO    PIC 9(04).
000440         05  ENC-EVA-MES     PIC 9(02).
000450         05  ENC-EVA-DIA     PIC 9(02).
000460*        INDICADOR DE PREMATUREZ
000470     03  ENC-IND-PREMATU     PIC X(01)    VALUE 'N'.
000480         88  ENC-ES-PREMATU               VALUE 'Y'.
000490         88  ENC-NO-PREMATU                VALUE 'N'.
000500*        SEMANAS DE GESTACION (00 = SIN DATO O NO PREMATURO)
000510     03  ENC-SEM-GESTA       PIC 9(02)    VALUE ZEROS.
