000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMEDIFB.
000120 AUTHOR. R. GHEZZI.
000130 INSTALLATION. DIRECCION DE SISTEMAS - AREA SALUD.
000140 DATE-WRITTEN. 02/08/1994.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000170****************************************************************
000180*    PGMEDIFB                                                  *
000190*    ========                                                  *
000200*    RUTINA COMUN QUE CALCULA, A PARTIR DE FECHA DE NACIMIENTO *
000210*    Y FECHA DE EVALUACION, LA EDAD EN MESES COMPLETOS Y EL    *
000220*    GRUPO DE EDAD (1..15) DEL INSTRUMENTO EDI.  APLICA LA     *
000230*    REGLA DE EDAD CORREGIDA PARA PACIENTES PREMATUROS.        *
000240*    ES INVOCADA POR CALL DESDE PGMEDIPR (VER LK-COMUNICACION).*
000250****************************************************************
000260*    HISTORIA DE CAMBIOS
000270*    ===================
000280*    02/08/1994 RAG PR00891 ALTA DEL PROGRAMA ORIGINAL.
000290*    14/03/1995 RAG PR00944 CORRECCION: EL DESCUENTO DE UN MES
000300*               CUANDO EL DIA DE EVALUACION ES MENOR AL DIA DE
000310*               NACIMIENTO NO CONTEMPLABA MESES NEGATIVOS.
000320*    19/09/1995 MCV PR01006 SE AGREGA EL PISO EN CERO DE LA
000330*               EDAD EN MESES (FECHAS DE EVALUACION ANTERIORES
000340*               A LA FECHA DE NACIMIENTO POR ERROR DE CARGA).
000350*    22/05/1996 MCV PR01188 ALTA DE LA REGLA DE EDAD CORREGIDA
000360*               PARA PREMATUROS (GESTACION < 37 SEMANAS).
000370*    11/12/1996 RAG PR01251 LA TABLA DE DIAS POR MES NO
000380*               CONTEMPLABA AÑOS BISIESTOS AL SUMAR LOS DIAS
000390*               DE CORRECCION - CORREGIDO CON 1200-ES-BISIESTO.
000400*    04/11/1997 MCV PR01423 SI EL PACIENTE ES PREMATURO Y NO SE
000410*               INFORMARON SEMANAS DE GESTACION (00), LA EDAD
000420*               EN MESES SE FIJA EN CERO POR PEDIDO DEL AREA
000430*               MEDICA (NO SE PUEDE ESTIMAR SIN EL DATO).
000440*    08/07/1998 RAG PR01754 GESTACION >= 37 SEMANAS EN UN
000450*               PACIENTE MARCADO PREMATURO SE TRATA COMO
000460*               NACIDO A TERMINO (SIN CORRECCION DE EDAD).
000470*    19/08/1999 RAG PR01977 REVISION Y2K - LAS FECHAS YA LLEGAN
000480*               CON SIGLO COMPLETO (AAAAMMDD), NO SE REQUIERE
000490*               VENTANA DE SIGLO EN ESTA RUTINA.
000500*    03/02/2001 MCV PR02233 ALTA DE LOS GRUPOS DE EDAD 13 A 15
000510*               (INSTRUMENTO EXTENDIDO HASTA LOS 5 AÑOS).
000520*    17/10/2003 RAG PR02540 AJUSTE DE COMENTARIOS DE LA TABLA
000530*               DE GRUPOS DE EDAD, SIN CAMBIO DE LOGICA.
000540****************************************************************
000550 
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600 
000610*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640*========================*
000650 
000660 77  FILLER  PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
000670 
000680*---- FECHA DE NACIMIENTO EN USO (ORIGINAL O CORREGIDA) --------
000690 01  WS-FEC-NAC-D.
000700     03  WS-NAC-ANIO       PIC 9(04)  VALUE ZEROS.
000710     03  WS-NAC-MES        PIC 9(02)  VALUE ZEROS.
000720     03  WS-NAC-DIA        PIC 9(02)  VALUE ZEROS.
000730     03  FILLER            PIC X(02)  VALUE SPACES.
000740 
000750*---- FECHA DE EVALUACION ---------------------------------------
000760 01  WS-FEC-EVAL-D.
000770     03  WS-EVA-ANIO       PIC 9(04)  VALUE ZEROS.
000780     03  WS-EVA-MES        PIC 9(02)  VALUE ZEROS.
000790     03  WS-EVA-DIA        PIC 9(02)  VALUE ZEROS.
000800     03  FILLER            PIC X(02)  VALUE SPACES.
000810 
000820*---- CANTIDAD DE DIAS A SUMAR PARA LA CORRECCION ---------------
000830 77  WS-DIAS-A-SUMAR       PIC 9(03)  COMP  VALUE ZEROS.
000840 77  WS-IX-DIA             PIC 9(03)  COMP  VALUE ZEROS.
000850 
000860*---- MESES CRONOLOGICOS DE TRABAJO ------------------------------
000870 77  WS-MESES-CALC         PIC S9(04) COMP  VALUE ZEROS.
000880 
000890*---- TABLA DE DIAS POR MES (SE REDEFINE FEBRERO EN BISIESTO) ---
000900 01  WS-TB-DIAS-MES-DAT.
000910     03  FILLER   PIC 9(02) VALUE 31.
000920     03  FILLER   PIC 9(02) VALUE 28.
000930     03  FILLER   PIC 9(02) VALUE 31.
000940     03  FILLER   PIC 9(02) VALUE 30.
000950     03  FILLER   PIC 9(02) VALUE 31.
000960     03  FILLER   PIC 9(02) VALUE 30.
000970     03  FILLER   PIC 9(02) VALUE 31.
000980     03  FILLER   PIC 9(02) VALUE 31.
000990     03  FILLER   PIC 9(02) VALUE 30.
001000     03  FILLER   PIC 9(02) VALUE 31.
001010     03  FILLER   PIC 9(02) VALUE 30.
001020     03  FILLER   PIC 9(02) VALUE 31.
001030 01  WS-TB-DIAS-MES REDEFINES WS-TB-DIAS-MES-DAT.
001040     03  WS-DIAS-MES  PIC 9(02) OCCURS 12 TIMES
001050                       INDEXED BY WS-IX-MES.
001060 
001070 77  WS-DIAS-EN-MES         PIC 9(02)  COMP  VALUE ZEROS.
001080 77  WS-ES-BISIESTO         PIC X(01)         VALUE 'N'.
001090     88  WS-ANIO-BISIESTO                    VALUE 'Y'.
001100 
001110*---- CAMPOS AUXILIARES PARA LA PRUEBA DE AÑO BISIESTO ----------
001120 77  WS-BIS-DIV4            PIC 9(04)  COMP  VALUE ZEROS.
001130 77  WS-BIS-DIV100          PIC 9(04)  COMP  VALUE ZEROS.
001140 77  WS-BIS-DIV400          PIC 9(04)  COMP  VALUE ZEROS.
001150 
001160 77  FILLER  PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
001170 
001180*-----------------------------------------------------------------
001190 LINKAGE SECTION.
001200*================*
001210 01  LK-COMUNICACION.
001220     03  LK-FEC-NAC        PIC 9(08).
001230     03  LK-FEC-NAC-R REDEFINES LK-FEC-NAC.
001240         05  LK-NAC-ANIO   PIC 9(04).
001250         05  LK-NAC-MES    PIC 9(02).
001260         05  LK-NAC-DIA    PIC 9(02).
001270     03  LK-FEC-EVAL       PIC 9(08).
001280     03  LK-FEC-EVAL-R REDEFINES LK-FEC-EVAL.
001290         05  LK-EVA-ANIO   PIC 9(04).
001300         05  LK-EVA-MES    PIC 9(02).
001310         05  LK-EVA-DIA    PIC 9(02).
001320     03  LK-IND-PREMATU    PIC X(01).
001330     03  LK-SEM-GESTA      PIC 9(02).
001340     03  LK-EDAD-MESES     PIC 9(03).
001350     03  LK-GRUPO-EDAD     PIC 9(02).
001360     03  LK-IND-EDAD-CORR  PIC X(01).
001370     03  FILLER            PIC X(05).
001380 
001390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001400 PROCEDURE DIVISION USING LK-COMUNICACION.
001410 
001420 MAIN-PROGRAM-I.
001430 
001440     MOVE ZEROS TO RETURN-CODE
001450     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
001460     PERFORM 2000-CORREGIR-I  THRU 2000-CORREGIR-F
001470     PERFORM 3000-CALC-MESES-I THRU 3000-CALC-MESES-F
001480     PERFORM 4000-MAPEAR-GRUPO-I THRU 4000-MAPEAR-GRUPO-F.
001490 
001500 MAIN-PROGRAM-F. GOBACK.
001510 
001520 
001530*----  CARGA LAS FECHAS RECIBIDAS EN LAS AREAS DE TRABAJO ------
001540 1000-INICIO-I.
001550 
001560     MOVE 'N'          TO LK-IND-EDAD-CORR
001570     MOVE LK-NAC-ANIO  TO WS-NAC-ANIO
001580     MOVE LK-NAC-MES   TO WS-NAC-MES
001590     MOVE LK-NAC-DIA   TO WS-NAC-DIA
001600     MOVE LK-EVA-ANIO  TO WS-EVA-ANIO
001610     MOVE LK-EVA-MES   TO WS-EVA-MES
001620     MOVE LK-EVA-DIA   TO WS-EVA-DIA.
001630 
001640 1000-INICIO-F. EXIT.
001650 
001660 
001670*----  REGLA DE EDAD CORREGIDA PARA PREMATUROS ------------------
001680 2000-CORREGIR-I.
001690 
001700     IF LK-IND-PREMATU = 'Y' THEN
001710        IF LK-SEM-GESTA = ZEROS THEN
001720*              GESTACION DESCONOCIDA - EDAD FORZADA A CERO
001730*              POR PEDIDO DEL AREA MEDICA (VER PR01423)
001740           MOVE ZEROS TO LK-EDAD-MESES
001750        ELSE
001760           IF LK-SEM-GESTA < 37 THEN
001770              COMPUTE WS-DIAS-A-SUMAR = (40 - LK-SEM-GESTA) * 7
001780              PERFORM 2100-SUMAR-DIAS-I THRU 2100-SUMAR-DIAS-F
001790              MOVE 'Y' TO LK-IND-EDAD-CORR
001800           END-IF
001810        END-IF
001820     END-IF.
001830 
001840 2000-CORREGIR-F. EXIT.
001850 
001860 
001870*----  SUMA WS-DIAS-A-SUMAR DIAS A LA FECHA DE NACIMIENTO -------
001880 2100-SUMAR-DIAS-I.
001890 
001900     PERFORM 2110-SUMAR-UN-DIA-I THRU 2110-SUMAR-UN-DIA-F
001910        VARYING WS-IX-DIA FROM 1 BY 1
001920           UNTIL WS-IX-DIA > WS-DIAS-A-SUMAR.
001930 
001940 2100-SUMAR-DIAS-F. EXIT.
001950 
001960 
001970*----  SUMA UN DIA A WS-FEC-NAC-D CON PASAJE DE MES Y AÑO -------
001980 2110-SUMAR-UN-DIA-I.
001990 
002000     PERFORM 2120-DIAS-DEL-MES-I THRU 2120-DIAS-DEL-MES-F
002010 
002020     ADD 1 TO WS-NAC-DIA
002030     IF WS-NAC-DIA > WS-DIAS-EN-MES THEN
002040        MOVE 1 TO WS-NAC-DIA
002050        ADD 1 TO WS-NAC-MES
002060        IF WS-NAC-MES > 12 THEN
002070           MOVE 1 TO WS-NAC-MES
002080           ADD 1 TO WS-NAC-ANIO
002090        END-IF
002100     END-IF.
002110 
002120 2110-SUMAR-UN-DIA-F. EXIT.
002130 
002140 
002150*----  DEVUELVE EN WS-DIAS-EN-MES LOS DIAS DEL MES EN CURSO -----
002160 2120-DIAS-DEL-MES-I.
002170 
002180     PERFORM 1200-ES-BISIESTO-I THRU 1200-ES-BISIESTO-F
002190     SET WS-IX-MES TO WS-NAC-MES
002200     MOVE WS-DIAS-MES (WS-IX-MES) TO WS-DIAS-EN-MES
002210     IF WS-NAC-MES = 02 AND WS-ANIO-BISIESTO THEN
002220        MOVE 29 TO WS-DIAS-EN-MES
002230     END-IF.
002240 
002250 2120-DIAS-DEL-MES-F. EXIT.
002260 
002270 
002280*----  DETERMINA SI WS-NAC-ANIO ES BISIESTO ---------------------
002290 1200-ES-BISIESTO-I.
002300 
002310     MOVE 'N' TO WS-ES-BISIESTO
002320     COMPUTE WS-BIS-DIV4   = (WS-NAC-ANIO / 4)   * 4
002330     COMPUTE WS-BIS-DIV100 = (WS-NAC-ANIO / 100) * 100
002340     COMPUTE WS-BIS-DIV400 = (WS-NAC-ANIO / 400) * 400
002350     IF (WS-BIS-DIV4 = WS-NAC-ANIO AND
002360         WS-BIS-DIV100 NOT = WS-NAC-ANIO)
002370        OR WS-BIS-DIV400 = WS-NAC-ANIO THEN
002380        MOVE 'Y' TO WS-ES-BISIESTO
002390     END-IF.
002400 
002410 1200-ES-BISIESTO-F. EXIT.
002420 
002430 
002440*----  MESES CRONOLOGICOS COMPLETOS ENTRE LAS DOS FECHAS --------
002450 3000-CALC-MESES-I.
002460 
002470     IF LK-IND-PREMATU = 'Y' AND LK-SEM-GESTA = ZEROS THEN
002480        CONTINUE
002490     ELSE
002500        COMPUTE WS-MESES-CALC =
002510           (WS-EVA-ANIO - WS-NAC-ANIO) * 12 +
002520           (WS-EVA-MES  - WS-NAC-MES)
002530        IF WS-EVA-DIA < WS-NAC-DIA THEN
002540           SUBTRACT 1 FROM WS-MESES-CALC
002550        END-IF
002560        IF WS-MESES-CALC < 0 THEN
002570           MOVE ZEROS TO WS-MESES-CALC
002580        END-IF
002590        MOVE WS-MESES-CALC TO LK-EDAD-MESES
002600     END-IF.
002610 
002620 3000-CALC-MESES-F. EXIT.
002630 
002640 
002650*----  MAPEO DE MESES A GRUPO DE EDAD 1..15 ----------------------
002660*      (LA CANTIDAD DE ITEMS POR AREA DE CADA GRUPO ES SOLO
002670*      DESCRIPTIVA DEL INSTRUMENTO Y NO SE USA EN ESTA RUTINA -
002680*      LA APLICAN LOS PARRAFOS DE PUNTAJE EN PGMEDIPR)
002690 4000-MAPEAR-GRUPO-I.
002700 
002710     EVALUATE TRUE
002720        WHEN LK-EDAD-MESES <= 1   MOVE 01 TO LK-GRUPO-EDAD
002730        WHEN LK-EDAD-MESES <= 2   MOVE 02 TO LK-GRUPO-EDAD
002740        WHEN LK-EDAD-MESES <= 3   MOVE 03 TO LK-GRUPO-EDAD
002750        WHEN LK-EDAD-MESES <= 4   MOVE 04 TO LK-GRUPO-EDAD
002760        WHEN LK-EDAD-MESES <= 6   MOVE 05 TO LK-GRUPO-EDAD
002770        WHEN LK-EDAD-MESES <= 9   MOVE 06 TO LK-GRUPO-EDAD
002780        WHEN LK-EDAD-MESES <= 12  MOVE 07 TO LK-GRUPO-EDAD
002790        WHEN LK-EDAD-MESES <= 15  MOVE 08 TO LK-GRUPO-EDAD
002800        WHEN LK-EDAD-MESES <= 18  MOVE 09 TO LK-GRUPO-EDAD
002810        WHEN LK-EDAD-MESES <= 24  MOVE 10 TO LK-GRUPO-EDAD
002820        WHEN LK-EDAD-MESES <= 30  MOVE 11 TO LK-GRUPO-EDAD
002830        WHEN LK-EDAD-MESES <= 36  MOVE 12 TO LK-GRUPO-EDAD
002840        WHEN LK-EDAD-MESES <= 48  MOVE 13 TO LK-GRUPO-EDAD
002850        WHEN LK-EDAD-MESES <= 59  MOVE 14 TO LK-GRUPO-EDAD
002860        WHEN OTHER                MOVE 15 TO LK-GRUPO-EDAD
002870     END-EVALUATE.
002880 
002890 4000-MAPEAR-GRUPO-F. EXIT.
