000100*    CP-ARES
000110****************************************************************
000120*         LAYOUT RESULTADO DE AREA - SALIDA EDI                *
000130*         SISTEMA: TAMIZAJE EDI (LOTE PGM_50)                  *
000140*         ARCHIVO: DDAREAS - SECUENCIAL - LARGO 13 BYTES       *
000150*         UN REGISTRO POR CADA AREA CON RESPUESTAS DEL GRUPO   *
000160*         VIGENTE (LAS AREAS SIN RESPUESTAS NO SE GRABAN)      *
000170****************************************************************
000180*    HISTORIA:
000190*    1994-02-15 RAG PR00891 ALTA DEL LAYOUT ORIGINAL.
000200****************************************************************
000201*    NOTA: EL LARGO DE REGISTRO LO FIJA AREA SALUD EN LA HOJA
000203*    DE DISENO. LOS CAMPOS DETALLADOS OCUPAN EL LARGO COMPLETO
000205*    Y NO SE RESERVA FILLER DE EXPANSION EN ESTE LAYOUT.
000210 01  WS-REG-ARES.
000220*        EVALUACION
000230     03  ARE-ID-EVAL         PIC 9(06)    VALUE ZEROS.
000240*        CODIGO DE AREA (MG/MF/LE/SO/CO)
000250     03  ARE-COD-AREA        PIC X(02)    VALUE SPACES.
000260*        CANTIDAD DE RESPUESTAS "SI" DEL GRUPO VIGENTE
000270     03  ARE-CANT-SI         PIC 9(02)    VALUE ZEROS.
000280*        CANTIDAD TOTAL DE RESPUESTAS DEL GRUPO VIGENTE
000290     03  ARE-CANT-TOT        PIC 9(02)    VALUE ZEROS.
000300*        ESTADO RESULTANTE (G/Y/R)
000310     03  ARE-ESTADO          PIC X(01)    VALUE SPACES.
000320         88  ARE-EST-VERDE                VALUE 'G'.
000330         88  ARE-EST-AMARI                VALUE 'Y'.
000340         88  ARE-EST-ROJO                 VALUE 'R'.
