000100*    CP-DRES
000110****************************************************************
000120*         LAYOUT RESULTADO DE DOMINIO - SALIDA EDI              *
000130*         SISTEMA: TAMIZAJE EDI (LOTE PGM_50)                  *
000140*         ARCHIVO: DDDOMIN - SECUENCIAL - LARGO 16 BYTES       *
000150*         EXACTAMENTE 4 REGISTROS POR EVALUACION (NEURO,       *
000160*         ALARM, ALERT, BIO)                                   *
000170****************************************************************
000180*    HISTORIA:
000190*    1994-02-15 RAG PR00891 ALTA DEL LAYOUT ORIGINAL.
000200****************************************************************
000210 01  WS-REG-DRES.
000220*        EVALUACION
000230     03  DOM-ID-EVAL         PIC 9(06)    VALUE ZEROS.
000240*        DOMINIO (NEURO/ALARM/ALERT/BIO)
000250     03  DOM-DOMINIO         PIC X(05)    VALUE SPACES.
000260*        CANTIDAD DE "SI" (SIEMPRE 0 PARA NEURO)
000270     03  DOM-CANTIDAD        PIC 9(02)    VALUE ZEROS.
000280*        BANDERAS ROJAS (CANTIDAD DE "SI" EN NEURO, 0 EN LOS
000290*        DEMAS DOMINIOS)
000300     03  DOM-ALARMAS         PIC 9(02)    VALUE ZEROS.
000310*        ESTADO RESULTANTE (G/Y/R)
000320     03  DOM-ESTADO          PIC X(01)    VALUE SPACES.
000330         88  DOM-EST-VERDE                VALUE 'G'.
000340         88  DOM-EST-AMARI                VALUE 'Y'.
000350         88  DOM-EST-ROJO                 VALUE 'R'.
