000100*    CP-RESPU
000110****************************************************************
000120*         LAYOUT RESPUESTA DE EVALUACION EDI                   *
000130*         SISTEMA: TAMIZAJE EDI (LOTE PGM_50)                  *
000140*         ARCHIVO: DDRESPU - SECUENCIAL - LARGO 25 BYTES       *
000150*         ORDEN:   ASCENDENTE POR RSP-ID-EVAL, CONTIGUAS       *
000160*                  LAS RESPUESTAS DE UNA MISMA EVALUACION      *
000170****************************************************************
000180*    HISTORIA:
000190*    1994-02-08 RAG PR00891 ALTA DEL LAYOUT ORIGINAL.
000200*    1996-05-22 MCV PR01188 SE AGREGA RSP-IND-GRU-ANT PARA EL
000210*               REPESCAJE DE RESPUESTAS DEL GRUPO ANTERIOR.
000220****************************************************************
000230 01  WS-REG-RESPU.
000240*        EVALUACION A LA QUE PERTENECE LA RESPUESTA
000250     03  RSP-ID-EVAL         PIC 9(06)    VALUE ZEROS.
000260*        CODIGO DE PREGUNTA DEL INSTRUMENTO
000270     03  RSP-COD-PREG        PIC X(10)    VALUE SPACES.
000280*        DOMINIO: AREA / NEURO / ALARM / ALERT / BIO
000290     03  RSP-DOMINIO         PIC X(05)    VALUE SPACES.
000300         88  RSP-DOM-AREA                 VALUE 'AREA '.
000310         88  RSP-DOM-NEURO                VALUE 'NEURO'.
000320         88  RSP-DOM-ALARM                VALUE 'ALARM'.
000330         88  RSP-DOM-ALERT                VALUE 'ALERT'.
000340         88  RSP-DOM-BIO                  VALUE 'BIO  '.
000350*        CODIGO DE AREA (SOLO CUANDO RSP-DOMINIO = AREA)
000360     03  RSP-COD-AREA        PIC X(02)    VALUE SPACES.
000370         88  RSP-ARE-MOTGRU               VALUE 'MG'.
000380         88  RSP-ARE-MOTFIN                VALUE 'MF'.
000390         88  RSP-ARE-LENGUA                VALUE 'LE'.
000400         88  RSP-ARE-SOCIAL                VALUE 'SO'.
000410         88  RSP-ARE-CONOCI                VALUE 'CO'.
000420*        INDICADOR DE RESPUESTA ARRASTRADA DEL GRUPO ANTERIOR
000430     03  RSP-IND-GRU-ANT     PIC X(01)    VALUE 'N'.
000440         88  RSP-ES-GRU-ANT                VALUE 'Y'.
000450         88  RSP-NO-GRU-ANT                VALUE 'N'.
000460*        VALOR DE LA RESPUESTA (Y = SI, N = NO)
000470     03  RSP-VALOR           PIC X(01)    VALUE 'N'.
000480         88  RSP-ES-SI                     VALUE 'Y'.
000490         88  RSP-ES-NO                     VALUE 'N'.
