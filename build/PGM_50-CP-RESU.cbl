000100*    CP-RESU
000110****************************************************************
000120*         LAYOUT RESUMEN DE EVALUACION - SALIDA EDI            *
000130*         SISTEMA: TAMIZAJE EDI (LOTE PGM_50)                  *
000140*         ARCHIVO: DDRESUM - SECUENCIAL - LARGO 27 BYTES       *
000150*         UN REGISTRO POR EVALUACION                          *
000160****************************************************************
000170*    HISTORIA:
000180*    1994-02-15 RAG PR00891 ALTA DEL LAYOUT ORIGINAL, 27 BYTES.
000190*    1998-06-03 MCV PR01801 LA HOJA DE ESPECIFICACION FUNCIONAL
000200*               RECIBIDA DE NORMAS CITA "LARGO 26" PERO LA
000210*               SUMA DE CAMPOS DA 27 - SE DEJA CONSTANCIA Y SE
000220*               MANTIENE EL LARGO REAL (27) QUE ES EL QUE
000230*               GENERAN LOS CAMPOS DETALLADOS ABAJO.
000240****************************************************************
000250 01  WS-REG-RESU.
000260*        EVALUACION
000270     03  RSM-ID-EVAL         PIC 9(06)    VALUE ZEROS.
000280*        EDAD EN MESES COMPLETOS USADA PARA EL AGRUPAMIENTO
000290     03  RSM-EDAD-MESES      PIC 9(03)    VALUE ZEROS.
000300*        GRUPO DE EDAD 1..15
000310     03  RSM-GRUPO-EDAD      PIC 9(02)    VALUE ZEROS.
000320*        INDICADOR: SE USO EDAD CORREGIDA
000330     03  RSM-IND-EDAD-CORR   PIC X(01)    VALUE 'N'.
000340         88  RSM-USO-EDAD-CORR             VALUE 'Y'.
000350*        INDICADOR: SE APLICO REPESCAJE DE GRUPO ANTERIOR
000360     03  RSM-IND-APLICO-ANT  PIC X(01)    VALUE 'N'.
000370         88  RSM-APLICO-ANT                VALUE 'Y'.
000380*        PEOR RESULTADO DEL REPESCAJE (Y/R, ESPACIO SI NO HUBO)
000390     03  RSM-RES-GRUPO-ANT   PIC X(01)    VALUE SPACES.
000400*        DIAGNOSTICO: NORMAL / DELAY / RISK
000410     03  RSM-DIAGNOSTICO     PIC X(06)    VALUE SPACES.
000420*        ESTADO FINAL (G/Y/R)
000430     03  RSM-ESTADO-FINAL    PIC X(01)    VALUE SPACES.
000440         88  RSM-EST-VERDE                 VALUE 'G'.
000450         88  RSM-EST-AMARI                 VALUE 'Y'.
000460         88  RSM-EST-ROJO                  VALUE 'R'.
000470*        TRAZA: CANTIDAD DE AREAS EN ROJO
000480     03  RSM-CANT-AREAS-ROJO PIC 9(01)    VALUE ZEROS.
000490*        TRAZA: CANTIDAD DE AREAS EN AMARILLO
000500     03  RSM-CANT-AREAS-AMAR PIC 9(01)    VALUE ZEROS.
000510*        TRAZA: CANTIDAD DE "SI" EN DOMINIO ALERT
000520     03  RSM-CANT-ALERTA     PIC 9(02)    VALUE ZEROS.
000530*        TRAZA: CANTIDAD DE "SI" EN DOMINIO BIO
000540     03  RSM-CANT-BIO        PIC 9(02)    VALUE ZEROS.
